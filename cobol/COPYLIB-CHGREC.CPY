000100*                                                                         
000200*  COPYLIB-CHGREC  --  Shipment charge record (input).                    
000300*  One record per source-system job invoice.  Supplied by the             
000400*  freight-billing extract job as a fixed-field sequential file;          
000500*  record 1 of the file is a column-heading row, not a charge             
000600*  record (see A0150-VALIDATE-HEADER-RECORD in GENINVC).                  
000700*                                                                         
000800*  The ten charge-category amounts arrive as 9-byte signed                
000900*  zoned-decimal text (PIC S9(7)V99 DISPLAY).  A category the             
001000*  extract could not price is sent as spaces; a category the              
001100*  extract mis-typed comes through as whatever garbage the                
001200*  upstream job wrote -- B0200-CLEANSE-CHARGE-RECORD in GENINVC           
001300*  treats anything that fails IS NUMERIC as a zero charge.                
001400*                                                                         
001500 01  CHG-RECORD.                                                          
001600     05  CHG-SHIPMENT-ID              PIC X(10).                          
001700     05  CHG-JOB-INVOICE-NO           PIC X(12).                          
001800     05  CHG-INV-DATE-TEXT            PIC X(10).                          
001900     05  CHG-DOC-TYPE-CD              PIC X(03).                          
002000     05  CHG-BRK-RAW                  PIC X(09).                          
002100     05  CHG-BRK-AMT  REDEFINES CHG-BRK-RAW                               
002200                                      PIC S9(7)V99.                       
002300     05  CHG-CDS-RAW                  PIC X(09).                          
002400     05  CHG-CDS-AMT  REDEFINES CHG-CDS-RAW                               
002500                                      PIC S9(7)V99.                       
002600     05  CHG-DST-RAW                  PIC X(09).                          
002700     05  CHG-DST-AMT  REDEFINES CHG-DST-RAW                               
002800                                      PIC S9(7)V99.                       
002900     05  CHG-FRT-RAW                  PIC X(09).                          
003000     05  CHG-FRT-AMT  REDEFINES CHG-FRT-RAW                               
003100                                      PIC S9(7)V99.                       
003200     05  CHG-INS-RAW                  PIC X(09).                          
003300     05  CHG-INS-AMT  REDEFINES CHG-INS-RAW                               
003400                                      PIC S9(7)V99.                       
003500     05  CHG-LOD-RAW                  PIC X(09).                          
003600     05  CHG-LOD-AMT  REDEFINES CHG-LOD-RAW                               
003700                                      PIC S9(7)V99.                       
003800     05  CHG-ORG-RAW                  PIC X(09).                          
003900     05  CHG-ORG-AMT  REDEFINES CHG-ORG-RAW                               
004000                                      PIC S9(7)V99.                       
004100     05  CHG-OBR-RAW                  PIC X(09).                          
004200     05  CHG-OBR-AMT  REDEFINES CHG-OBR-RAW                               
004300                                      PIC S9(7)V99.                       
004400     05  CHG-OBO-RAW                  PIC X(09).                          
004500     05  CHG-OBO-AMT  REDEFINES CHG-OBO-RAW                               
004600                                      PIC S9(7)V99.                       
004700     05  CHG-TRN-RAW                  PIC X(09).                          
004800     05  CHG-TRN-AMT  REDEFINES CHG-TRN-RAW                               
004900                                      PIC S9(7)V99.                       
005000     05  CHG-TOTAL-INVOICE-RAW        PIC X(11).                          
005100     05  CHG-TOTAL-INVOICE-AMT REDEFINES                                  
005200             CHG-TOTAL-INVOICE-RAW    PIC S9(9)V99.                       
005300     05  FILLER                       PIC X(20).                          
