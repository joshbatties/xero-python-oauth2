000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GENINVC.                                                  
000300 AUTHOR.        B KARLSSON.                                               
000400 INSTALLATION.  PBS INVOICE SYSTEMS.                                      
000500 DATE-WRITTEN.  03/14/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED.                                             
000800******************************************************************        
000900*  GENINVC -- GENERATE FREIGHT SHIPMENT CHARGE INVOICES.         *        
001000*  READS THE DAILY SHIPMENT CHARGE EXTRACT (ONE RECORD PER JOB   *        
001100*  INVOICE), CLEANSES THE TEN CHARGE-CATEGORY AMOUNTS, BUILDS    *        
001200*  ONE DRAFT SALES INVOICE OR CREDIT NOTE PER CHARGE RECORD, AND *        
001300*  WRITES THE INVOICE FILE, THE PER-RECORD RESULT FILE AND THE  *         
001400*  RUN CONTROL REPORT USED BY BILLING TO RECONCILE THE RUN.     *         
001500*  A RECORD THAT FAILS VALIDATION DOES NOT STOP THE RUN -- IT   *         
001600*  IS LOGGED TO THE RESULT FILE AND THE RUN CONTINUES.          *         
001700******************************************************************        
001800*  CHANGE LOG                                                   *         
001900*----------------------------------------------------------------         
002000*  DATE      PROGRAMMER  REQUEST#   DESCRIPTION                           
002100*  --------  ----------  ---------  ----------------------------          
002200*  03/14/89  BKARLSSON   RFB-0147   ORIGINAL PROGRAM -- REPLACES          
002300*                                   THE MANUAL JOURNAL ENTRY OF           
002400*                                   FREIGHT CHARGES.                      
002500*  09/02/89  BKARLSSON   RFB-0183   ADDED OBR/OBO CHARGE CODES            
002600*                                   PER BILLING REQUEST.                  
002700*  04/11/90  PBERG       RFB-0219   CORRECTED DUE-DATE ROLLOVER           
002800*                                   AT YEAR END (12/xx PLUS 30).          
002900*  11/26/91  PBERG       RFB-0266   CREDIT NOTE SIGN RULE ADDED;          
003000*                                   TYPE = CRD NOW FORCES NEGATIVE        
003100*                                   LINE AMOUNTS.                         
003200*  02/18/93  SVENSSON    RFB-0304   CONTROL REPORT SUMMARY LINES          
003300*                                   REWORKED PER BILLING'S NEW            
003400*                                   RECONCILIATION FORMAT.                
003500*  07/07/94  PBERG       RFB-0339   HEADER-ROW VALIDATION ADDED --        
003600*                                   ABORTS RUN WHEN MANDATORY             
003700*                                   COLUMNS ARE MISSING.                  
003800*  10/03/95  SVENSSON    RFB-0361   ZERO-LINE-ITEM RECORDS NOW            
003900*                                   REJECTED RATHER THAN INVOICED         
004000*                                   WITH NO CONTENT.                      
004100*  05/14/97  SVENSSON    RFB-0388   LEAP YEAR HANDLING CORRECTED          
004200*                                   FOR DUE DATE COMPUTATION.             
004300*  11/30/98  PBERG       Y2K-0042   YEAR 2000 READINESS REVIEW --         
004400*                                   4-DIGIT YEAR FIELDS CONFIRMED         
004500*                                   THROUGHOUT; NO 2-DIGIT YEAR           
004600*                                   STORAGE IN THIS PROGRAM.              
004700*  02/09/99  PBERG       Y2K-0042   Y2K SIGN-OFF -- NO FURTHER            
004800*                                   CHANGES REQUIRED.                     
004900*  08/21/01  RDAHL       RFB-0415   RESULT FILE NOW WRITTEN FOR           
005000*                                   EVERY INPUT RECORD, SUCCESS OR        
005100*                                   ERROR, SO COUNTS RECONCILE            
005200*                                   ONE-FOR-ONE WITH THE EXTRACT.         
005300*  03/15/03  RDAHL       RFB-0447   SYNTHETIC INVOICE ID SCHEME           
005400*                                   ADOPTED (RUN SEQUENCE NUMBER)         
005500*                                   PENDING THE NEW BILLING               
005600*                                   SYSTEM'S NUMBERING SCHEME.            
005700*  06/02/04  RDAHL       RFB-0461   DESCRIPTION/JOB-NUMBER DETAIL         
005800*                                   LINES WERE CARRYING TABLE AND         
005900*                                   EXTRACT-FIELD PAD BLANKS INTO         
006000*                                   THE PRINTED TEXT -- NEW TRIM          
006100*                                   PARAGRAPHS D0400/D0410/D0500/         
006200*                                   D0510 STRIP THE PAD BEFORE THE        
006300*                                   DESCRIPTION AND DETAIL-LINE           
006400*                                   STRINGS ARE BUILT.                    
006500*  06/02/04  RDAHL       RFB-0461   WORKING-STORAGE RENAMED OFF           
006600*                                   THE BORROWED "WS-" PREFIX ONTO        
006700*                                   THIS SHOP'S OWN SWITCH/TABLE/         
006800*                                   WN-/WR-/WC- CONVENTIONS SO THE        
006900*                                   PROGRAM READS LIKE THE REST OF        
007000*                                   THE BILLING SUITE.                    
007100******************************************************************        
007200                                                                          
007300 ENVIRONMENT DIVISION.                                                    
007400*    STANDARD BILLING-SUITE ENVIRONMENT DIVISION -- ONE LOGICAL           
007500*    NAME PER FILE, RESOLVED TO A DATASET/FILE AT JCL RUN TIME,           
007600*    NEVER CODED AS A PATH HERE.                                          
007700 CONFIGURATION SECTION.                                                   
007800 SOURCE-COMPUTER.  IBM-370.                                               
007900 OBJECT-COMPUTER.  IBM-370.                                               
008000*    C01 DRIVES THE TOP-OF-FORM SKIP BEFORE THE SUMMARY BLOCK ON          
008100*    THE CONTROL REPORT.  CREDIT-TYPE-CLASS LETS C0400 SCREEN OUT         
008200*    THE ORDINARY INV/BLANK CASE WITH A SINGLE CLASS TEST BEFORE          
008300*    PAYING FOR A FULL LITERAL COMPARE.  UPSI-0 IS THE OPERATOR           
008400*    SWITCH BILLING SETS IN JCL FOR A TEST RUN WITHOUT A SEPARATE         
008500*    TEST COPY OF THE PROGRAM.                                            
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM                                                   
008800     CLASS CREDIT-TYPE-CLASS IS 'C' THRU 'D'                              
008900     UPSI-0 ON STATUS IS GENINVC-TEST-RUN.                                
009000                                                                          
009100 INPUT-OUTPUT SECTION.                                                    
009200 FILE-CONTROL.                                                            
009300*    CHARGE FILE -- THE DAILY SHIPMENT CHARGE EXTRACT, ONE ROW            
009400*    PER JOB INVOICE, PLUS A LEADING COLUMN-HEADING ROW.                  
009500     SELECT  CHARGE-FILE ASSIGN TO CHGFILE                                
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS IS CHG-FILE-STATUS.                                  
009800                                                                          
009900*    INVOICE FILE -- ONE HEADER RECORD FOLLOWED BY ITS OWN LINE           
010000*    ITEMS, REPEATED FOR EVERY CHARGE RECORD THAT BUILDS CLEAN.           
010100     SELECT  INVOICE-FILE ASSIGN TO INVFILE                               
010200         ORGANIZATION IS LINE SEQUENTIAL                                  
010300         FILE STATUS IS INV-FILE-STATUS.                                  
010400                                                                          
010500*    RESULT FILE -- ONE RECORD PER INPUT RECORD, SUCCESS OR               
010600*    ERROR, SO BILLING CAN RECONCILE IT ONE-FOR-ONE AGAINST THE           
010700*    CHARGE EXTRACT (RFB-0415).                                           
010800     SELECT  RESULT-FILE ASSIGN TO RESFILE                                
010900         ORGANIZATION IS LINE SEQUENTIAL                                  
011000         FILE STATUS IS RES-FILE-STATUS.                                  
011100                                                                          
011200*    CONTROL REPORT -- THE RUN RECONCILIATION PRINTOUT: ONE               
011300*    DETAIL LINE PER CHARGE RECORD, FOLLOWED BY THE END-OF-RUN            
011400*    SUMMARY LINES.                                                       
011500     SELECT  CONTROL-RPT ASSIGN TO CTLRPT                                 
011600         ORGANIZATION IS LINE SEQUENTIAL                                  
011700         FILE STATUS IS RPT-FILE-STATUS.                                  
011800                                                                          
011900 DATA DIVISION.                                                           
012000 FILE SECTION.                                                            
012100                                                                          
012200*    INPUT -- SEE COPYLIB-CHGREC FOR THE FULL SHIPMENT CHARGE             
012300*    RECORD LAYOUT (SHIPMENT, JOB INVOICE #, DATE, TYPE, AND THE          
012400*    TEN CHARGE-CATEGORY AMOUNT FIELDS WITH THEIR RAW/REDEFINED           
012500*    NUMERIC VIEWS).                                                      
012600 FD  CHARGE-FILE.                                                         
012700     COPY CHGREC.                                                         
012800                                                                          
012900*    OUTPUT -- ONE COPYLIB-INVHDR HEADER RECORD FOLLOWED BY ONE           
013000*    COPYLIB-INVLIN RECORD PER NON-ZERO CHARGE CATEGORY.  BOTH            
013100*    COPYBOOKS SHARE THIS FD SINCE THEY ALTERNATE ON THE SAME             
013200*    SEQUENTIAL FILE, HEADER-THEN-LINES-THEN-NEXT-HEADER.                 
013300 FD  INVOICE-FILE.                                                        
013400     COPY INVHDR.                                                         
013500     COPY INVLIN.                                                         
013600                                                                          
013700*    OUTPUT -- SEE COPYLIB-RESREC FOR THE PER-RECORD RESULT               
013800*    LAYOUT (SUCCESS CARRIES THE INVOICE ID AND AMOUNT; ERROR             
013900*    CARRIES THE FAILURE TEXT INSTEAD).                                   
014000 FD  RESULT-FILE.                                                         
014100     COPY RESREC.                                                         
014200                                                                          
014300*    OUTPUT -- FLAT 100-BYTE PRINT LINE, FILLER-WRAPPED THE SAME          
014400*    WAY SUBMIT-INVOICES.CBL WRAPS ITS OWN OUTPUT-REC, SO A               
014500*    FUTURE PRINT-KEY OR CARRIAGE-CONTROL FIELD CAN BE CARVED             
014600*    OUT OF THE FRONT OF THE RECORD WITHOUT RESIZING IT.                  
014700 FD  CONTROL-RPT.                                                         
014800 01  CTL-PRINT-REC.                                                       
014900     05  FILLER                       PIC X(100).                         
015000                                                                          
015100 WORKING-STORAGE SECTION.                                                 
015200                                                                          
015300*    RUN SWITCHES -- PLAIN, UNPREFIXED GROUP THE WAY READBG.CBL           
015400*    KEEPS ITS OWN SWITCHES GROUP; EACH FLAG IS A SINGLE-BYTE             
015500*    Y/N FIELD WITH ITS OWN 88-LEVEL CONDITION NAME SO THE                
015600*    PROCEDURE DIVISION TESTS READ AS PLAIN ENGLISH.                      
015700 01  SWITCHES.                                                            
015800*        SET BY B0300 WHEN THE CHARGE FILE RUNS OUT OF RECORDS;           
015900*        DRIVES THE MAIN PROCESSING LOOP IN 0000-MAIN-LOGIC.              
016000     05  CHG-FILE-EOF-SW               PIC X     VALUE 'N'.               
016100         88  END-OF-CHARGE-FILE            VALUE 'Y'.                     
016200*        'Y' UNTIL SOME STEP OF C0100-BUILD-INVOICE FINDS A               
016300*        REASON TO REJECT THE CURRENT CHARGE RECORD.                      
016400     05  BUILD-RESULT-SW      PIC X     VALUE 'Y'.                        
016500         88  BUILD-OK                       VALUE 'Y'.                    
016600*        SET BY C0400 FROM THE UPPER-CASED TYPE CODE; DRIVES THE          
016700*        SIGN RULE IN D0300 AND THE DOCUMENT-TYPE CHOICE IN               
016800*        C0400 ITSELF (RFB-0266).                                         
016900     05  CREDIT-SW            PIC X     VALUE 'N'.                        
017000         88  CHARGE-IS-CREDIT               VALUE 'Y'.                    
017100*        SET BY C0310 FOR THE DUE-DATE YEAR CURRENTLY IN PLAY;            
017200*        CONSULTED BY C0320 TO PICK FEBRUARY'S LENGTH.                    
017300     05  LEAP-YEAR-SW         PIC X     VALUE 'N'.                        
017400         88  YEAR-IS-LEAP                   VALUE 'Y'.                    
017500                                                                          
017600*    FILE STATUS FIELDS -- ONE TWO-BYTE STATUS PER FD, EACH WITH          
017700*    AN -OK 88-LEVEL, FOLLOWING THE SAME LAYOUT READBG.CBL USES           
017800*    FOR ITS OWN FILE-STATUS-FIELDS GROUP.                                
017900 01  FILE-STATUS-FIELDS.                                                  
018000     05  CHG-FILE-STATUS         PIC XX.                                  
018100         88  CHG-FILE-OK                    VALUE '00'.                   
018200     05  INV-FILE-STATUS         PIC XX.                                  
018300         88  INV-FILE-OK                    VALUE '00'.                   
018400     05  RES-FILE-STATUS         PIC XX.                                  
018500         88  RES-FILE-OK                    VALUE '00'.                   
018600     05  RPT-FILE-STATUS         PIC XX.                                  
018700         88  RPT-FILE-OK                    VALUE '00'.                   
018800                                                                          
018900*    RUN COUNTERS AND WORK SUBSCRIPTS -- ALL COMP SO THE LOOP             
019000*    CONTROL AND ARITHMETIC IN THE PROCEDURE DIVISION STAYS OFF           
019100*    DISPLAY ARITHMETIC.  WN-DESC-LEN/WN-JOB-LEN ARE THE TRIMMED          
019200*    LENGTHS COMPUTED BY D0400/D0500 (RFB-0461).                          
019300 01  RUN-COUNTERS.                                                        
019400     05  WN-RECORD-COUNT         PIC S9(7) COMP VALUE ZERO.               
019500     05  WN-SUCCESS-COUNT        PIC S9(7) COMP VALUE ZERO.               
019600     05  WN-FAILURE-COUNT        PIC S9(7) COMP VALUE ZERO.               
019700     05  WN-LINE-ITEM-COUNT      PIC S9(3) COMP VALUE ZERO.               
019800     05  WN-INVOICE-SEQ          PIC S9(7) COMP VALUE ZERO.               
019900     05  WN-TABLE-INDEX          PIC S9(3) COMP VALUE ZERO.               
020000     05  WN-QUOTIENT             PIC S9(7) COMP VALUE ZERO.               
020100     05  WN-REMAINDER            PIC S9(7) COMP VALUE ZERO.               
020200     05  WN-UNSTRING-COUNT       PIC S9(3) COMP VALUE ZERO.               
020300     05  WN-DESC-LEN             PIC S9(3) COMP VALUE ZERO.               
020400     05  WN-JOB-LEN              PIC S9(3) COMP VALUE ZERO.               
020500                                                                          
020600*    STANDALONE ACCUMULATORS -- KEPT AS 77-LEVELS, NOT ROLLED             
020700*    INTO RUN-COUNTERS, BECAUSE THEY CARRY MONEY (V99) RATHER             
020800*    THAN WHOLE COUNTS.                                                   
020900 77  WN-TOTAL-INVOICED           PIC S9(9)V99   VALUE ZERO.               
020950*    CLEANSED COPY OF CHG-TOTAL-INVOICE-AMT -- SAME IS NUMERIC            
020960*    GUARD AS THE TEN CHARGE CATEGORIES BELOW (RFB-0201,                  
020970*    BUSINESS RULE 13: A MISSING TOTAL INVOICE COUNTS AS ZERO).           
020980 77  WN-TOTAL-INVOICE-AMT        PIC S9(9)V99   VALUE ZERO.               
021000 77  WN-UNIT-AMOUNT-WORK         PIC S9(7)V99   VALUE ZERO.               
021100 77  WN-ABS-AMOUNT               PIC S9(7)V99   VALUE ZERO.               
021200                                                                          
021300*    WORKING COPY OF THE TEN CHARGE-CATEGORY AMOUNTS FOR THE              
021400*    RECORD CURRENTLY IN PROCESS, CLEANSED BY B0200 OUT OF THE            
021500*    RAW EXTRACT FIELDS IN COPYLIB-CHGREC (BUSINESS RULE 1).              
021600 01  CHG-AMOUNT-TABLE.                                                    
021700     05  CHG-AMOUNT  OCCURS 10 TIMES PIC S9(7)V99 VALUE ZERO.             
021800                                                                          
021900*    CHARGE CODE / LONG DESCRIPTION TABLE -- FIXED BRK/CDS/DST/           
022000*    FRT/INS/LOD/ORG/OBR/OBO/TRN ORDER PER BILLING'S CODE SHEET           
022100*    (BUSINESS RULE 4).  CODED AS LITERAL-FILLER PAIRS, THEN              
022200*    REDEFINED BELOW AS AN OCCURS TABLE, THE WAY SUBMIT-INVOICES          
022300*    .CBL BUILDS ITS OWN CONSTANT LOOKUP TABLES -- NO SEPARATE            
022400*    LOAD STEP OR MASTER FILE NEEDED FOR TEN FIXED ROWS.                  
022500 01  CHARGE-CODE-DATA.                                                    
022600     05  FILLER  PIC X(23) VALUE 'BRKBROKERAGE           '.               
022700     05  FILLER  PIC X(23) VALUE 'CDSCUSTOMS DUTIES      '.               
022800     05  FILLER  PIC X(23) VALUE 'DSTDESTINATION CHARGES '.               
022900     05  FILLER  PIC X(23) VALUE 'FRTFREIGHT CHARGES     '.               
023000     05  FILLER  PIC X(23) VALUE 'INSINSURANCE           '.               
023100     05  FILLER  PIC X(23) VALUE 'LODLOADING CHARGES     '.               
023200     05  FILLER  PIC X(23) VALUE 'ORGORIGIN CHARGES      '.               
023300     05  FILLER  PIC X(23) VALUE 'OBROTHER BROKERAGE     '.               
023400     05  FILLER  PIC X(23) VALUE 'OBOOTHER CHARGES       '.               
023500     05  FILLER  PIC X(23) VALUE 'TRNTRANSPORTATION      '.               
023600*    THE OCCURS VIEW USED BY D0100/D0200 TO WALK THE TABLE IN             
023700*    LOCK STEP WITH CHG-AMOUNT-TABLE (SAME WN-TABLE-INDEX).               
023800*    CHARGE-DESCRIPTION IS FIXED AT 20 BYTES, RIGHT-PADDED WITH           
023900*    SPACES -- D0400 TRIMS THAT PAD BEFORE PRINTING IT                    
024000*    (RFB-0461).                                                          
024100 01  CHARGE-CODE-TABLE REDEFINES CHARGE-CODE-DATA.                        
024200     05  CHARGE-CODE-ENTRY OCCURS 10 TIMES.                               
024300         10  CHARGE-CODE          PIC X(03).                              
024400         10  CHARGE-DESCRIPTION   PIC X(20).                              
024500                                                                          
024600*    CALENDAR-MONTH LENGTH TABLE -- FEBRUARY RE-SET TO 29 BY              
024700*    C0320-ADVANCE-ONE-DAY WHEN THE DUE-DATE YEAR IS A LEAP YEAR          
024800*    (RFB-0388).  LITERAL-FILLER/REDEFINES PAIR, SAME STYLE AS            
024900*    THE CHARGE-CODE TABLE ABOVE.                                         
025000 01  MONTH-LENGTH-DATA.                                                   
025100     05  FILLER  PIC 9(02) VALUE 31.                                      
025200     05  FILLER  PIC 9(02) VALUE 28.                                      
025300     05  FILLER  PIC 9(02) VALUE 31.                                      
025400     05  FILLER  PIC 9(02) VALUE 30.                                      
025500     05  FILLER  PIC 9(02) VALUE 31.                                      
025600     05  FILLER  PIC 9(02) VALUE 30.                                      
025700     05  FILLER  PIC 9(02) VALUE 31.                                      
025800     05  FILLER  PIC 9(02) VALUE 31.                                      
025900     05  FILLER  PIC 9(02) VALUE 30.                                      
026000     05  FILLER  PIC 9(02) VALUE 31.                                      
026100     05  FILLER  PIC 9(02) VALUE 30.                                      
026200     05  FILLER  PIC 9(02) VALUE 31.                                      
026300 01  MONTH-LENGTH-TABLE REDEFINES MONTH-LENGTH-DATA.                      
026400     05  MONTH-LENGTH  OCCURS 12 TIMES PIC 9(02).                         
026500                                                                          
026600*    INVOICE-DATE WORK AREA -- THE TEXT VIEW RECEIVES THE THREE           
026700*    UNSTRING TOKENS FROM C0200; THE NUMERIC REDEFINES LETS               
026800*    C0200 RANGE-CHECK THEM AND LETS C0300 COPY THEM STRAIGHT             
026900*    INTO THE DUE-DATE WORK AREA WITHOUT RE-PARSING.                      
027000 01  WR-INVOICE-DATE-PARTS.                                               
027100     05  WR-MONTH-TEXT           PIC X(02).                               
027200     05  WR-DAY-TEXT             PIC X(02).                               
027300     05  WR-YEAR-TEXT            PIC X(04).                               
027400 01  WR-INVOICE-DATE-NUMERIC REDEFINES WR-INVOICE-DATE-PARTS.             
027500     05  WR-MONTH-NUM            PIC 9(02).                               
027600     05  WR-DAY-NUM              PIC 9(02).                               
027700     05  WR-YEAR-NUM             PIC 9(04).                               
027800                                                                          
027900*    SHARED SCRATCH FIELD FOR C0210-NORMALIZE-TWO-DIGIT -- HOLDS          
028000*    WHICHEVER TOKEN (MONTH OR DAY) IS CURRENTLY BEING LEFT-              
028100*    PADDED WITH A LEADING ZERO.                                          
028200 01  WN-TWO-DIGIT-TEXT           PIC X(02).                               
028300                                                                          
028400*    DUE-DATE WORK AREA -- C0300 SEEDS THIS FROM THE PARSED               
028500*    INVOICE DATE, THEN C0320 ADVANCES IT ONE CALENDAR DAY AT A           
028600*    TIME, 30 TIMES, SO MONTH/YEAR ROLLOVER IS ALWAYS CORRECT             
028700*    (RFB-0219, RFB-0388) RATHER THAN A FLAT "ADD 30 TO DAY".             
028800 01  WR-DUE-DATE-WORK.                                                    
028900     05  WR-DUE-YEAR             PIC 9(04).                               
029000     05  WR-DUE-MONTH            PIC 9(02).                               
029100     05  WR-DUE-DAY              PIC 9(02).                               
029200                                                                          
029300*    ISO YYYY-MM-DD EDIT WORK AREA -- SHARED BY BOTH THE INVOICE          
029400*    DATE AND DUE DATE MOVES (C0200, C0300); THE TWO HYPHEN               
029500*    FILLERS ARE THE ONLY PUNCTUATION THE OUTPUT DATE NEEDS.              
029600 01  WR-ISO-DATE-WORK.                                                    
029700     05  WR-ISO-YEAR             PIC 9(04).                               
029800     05  FILLER                  PIC X     VALUE '-'.                     
029900     05  WR-ISO-MONTH            PIC 9(02).                               
030000     05  FILLER                  PIC X     VALUE '-'.                     
030100     05  WR-ISO-DAY              PIC 9(02).                               
030200                                                                          
030300*    FINISHED ISO DATE TEXT, HELD HERE UNTIL E0200 MOVES IT TO            
030400*    THE INVOICE HEADER RECORD -- KEPT SEPARATE FROM                      
030500*    WR-ISO-DATE-WORK SINCE THAT WORK AREA IS REUSED FOR BOTH             
030600*    DATES IN TURN.                                                       
030700 01  WN-INV-DATE-HELD            PIC X(10).                               
030800 01  WN-DUE-DATE-HELD            PIC X(10).                               
030900*    UPPER-CASED, LEFT-JUSTIFIED COPY OF THE TYPE CODE; BUILT BY          
031000*    C0400 AND CONSULTED BY NOTHING ELSE, BUT KEPT SEPARATE FROM          
031100*    THE RAW EXTRACT FIELD SO THE EXTRACT ITSELF IS NEVER                 
031200*    ALTERED.                                                             
031300 01  WR-DOC-TYPE-WORK            PIC X(12).                               
031400 01  WN-DOC-TYPE-UPPER           PIC X(03).                               
031500                                                                          
031600*    SINGLE RUN-LEVEL BILLING CONTACT -- SUPPLIED BY BILLING AS           
031700*    A FIXED RUN PARAMETER; THIS RUN INVOICES ONE CONTACT ONLY,           
031800*    SO THERE IS NO CONTACT MASTER LOOKUP IN THIS PROGRAM.                
031900 01  WC-RUN-CONTACT-ID           PIC X(36) VALUE                          
032000     '00000000-0000-0000-0000-000000000000'.                              
032100                                                                          
032200*    SYNTHETIC INVOICE IDENTIFIER WORK AREA -- 'INV' FOLLOWED BY          
032300*    THE ZERO-SUPPRESSED RUN SEQUENCE NUMBER (RFB-0447); HOLDS            
032400*    UNTIL THE NEW BILLING SYSTEM SUPPLIES ITS OWN NUMBERING.             
032500 01  WN-INVOICE-ID-WORK          PIC X(36).                               
032600 01  WN-INVOICE-SEQ-DISPLAY      PIC 9(07).                               
032700*    ERROR TEXT BUILT BY WHICHEVER STEP OF C0100-BUILD-INVOICE            
032800*    REJECTS THE RECORD; CARRIED INTO THE RESULT RECORD AND THE           
032900*    CONTROL-REPORT DETAIL LINE BY E0300.                                 
033000 01  WN-ERROR-TEXT               PIC X(60).                               
033100*    ONE FORMATTED CONTROL-REPORT DETAIL LINE, BUILT BY E0200 OR          
033200*    E0300 AND WRITTEN BY E0400.                                          
033300 01  WN-DETAIL-STATUS-TEXT       PIC X(80).                               
033400                                                                          
033500*    ZERO-SUPPRESSED DISPLAY FIELDS FOR THE END-OF-RUN SUMMARY            
033600*    LINES -- PIC 9(05)/-(9)9.99 PER BILLING'S RECONCILIATION             
033700*    FORMAT (RFB-0304), MOVED INTO FROM THE COMP COUNTERS AND             
033800*    ACCUMULATOR JUST BEFORE THE SUMMARY IS STRUNG.                       
033900 01  WN-SUMMARY-FIELDS.                                                   
034000     05  WN-SUMMARY-PROCESSED    PIC 9(05).                               
034100     05  WN-SUMMARY-SUCCESS      PIC 9(05).                               
034200     05  WN-SUMMARY-FAILURE      PIC 9(05).                               
034300     05  WN-SUMMARY-TOTAL-EDIT   PIC -(9)9.99.                            
034400                                                                          
034500 PROCEDURE DIVISION.                                                      
034600                                                                          
034700*    TOP OF THE RUN -- OPEN/PRIME, THEN DRIVE ONE CHARGE RECORD           
034800*    AT A TIME UNTIL END OF FILE, THEN THE END-OF-RUN SUMMARY,            
034900*    THEN CLOSE.  MIRRORS READBG.CBL'S OWN MAIN-LOGIC SHAPE.              
035000 0000-MAIN-LOGIC.                                                         
035100     PERFORM A0100-INIT-RUN THRU A0100-EXIT.                              
035200     PERFORM B0100-PROCESS-CHARGE-RECORDS                                 
035300         UNTIL END-OF-CHARGE-FILE.                                        
035400     PERFORM Z0100-WRITE-CONTROL-SUMMARY.                                 
035500     PERFORM Z0900-EXIT-APPLICATION.                                      
035600     STOP RUN.                                                            
035700*-------------------------------------------------------------            
035800                                                                          
035900*    OPENS ALL FOUR FILES, SKIPS PAST THE EXTRACT'S COLUMN-               
036000*    HEADING ROW (IT IS NOT A DATA RECORD), VALIDATES THE                 
036100*    HEADING ROW'S MANDATORY COLUMNS, AND PRIMES THE FIRST REAL           
036200*    CHARGE RECORD FOR THE MAIN LOOP.  ANY FAILURE HERE ABORTS            
036300*    THE WHOLE RUN (BUSINESS RULE 2, 3) -- UNLIKE A PER-RECORD            
036400*    FAILURE LATER ON, THESE ARE RUN-LEVEL PROBLEMS THE RUN               
036500*    CANNOT RECOVER FROM.                                                 
036600 A0100-INIT-RUN.                                                          
036700     OPEN INPUT  CHARGE-FILE                                              
036800          OUTPUT INVOICE-FILE                                             
036900          OUTPUT RESULT-FILE                                              
037000          OUTPUT CONTROL-RPT.                                             
037100     IF NOT CHG-FILE-OK                                                   
037200         DISPLAY '*** GENINVC -- CHARGE FILE OPEN ERROR, '                
037300             'STATUS ' CHG-FILE-STATUS                                    
037400         GO TO Z0950-ABORT-RUN                                            
037500     END-IF.                                                              
037600                                                                          
037700*    READ PAST RECORD 1 -- THE RAW EXTRACT'S COLUMN-HEADING ROW.          
037800     READ CHARGE-FILE                                                     
037900         AT END                                                           
038000             MOVE 'Y' TO CHG-FILE-EOF-SW                                  
038100     END-READ.                                                            
038200     IF END-OF-CHARGE-FILE                                                
038300         DISPLAY '*** GENINVC -- NO DATA FOUND ON CHARGE FILE'            
038400         GO TO Z0950-ABORT-RUN                                            
038500     END-IF.                                                              
038600                                                                          
038700*    THE FOUR COLUMNS BELOW ARE THE ONLY ONES BUSINESS RULE 2             
038800*    TREATS AS MANDATORY ON THE HEADING ROW -- THE TEN CHARGE             
038900*    AMOUNT COLUMNS ARE CLEANSED PER RECORD INSTEAD (SEE B0200),          
039000*    SO A MISSING AMOUNT COLUMN NAME IS NOT A RUN-LEVEL ABORT.            
039100 A0150-VALIDATE-HEADER-RECORD.                                            
039200     IF CHG-SHIPMENT-ID      = SPACES OR                                  
039300        CHG-JOB-INVOICE-NO   = SPACES OR                                  
039400        CHG-INV-DATE-TEXT    = SPACES OR                                  
039500        CHG-DOC-TYPE-CD      = SPACES                                     
039600         DISPLAY '*** GENINVC -- MANDATORY COLUMN MISSING '               
039700             'FROM HEADER ROW'                                            
039800         GO TO Z0950-ABORT-RUN                                            
039900     END-IF.                                                              
040000                                                                          
040100*    PRIME THE FIRST ACTUAL CHARGE RECORD.                                
040200     READ CHARGE-FILE                                                     
040300         AT END                                                           
040400             MOVE 'Y' TO CHG-FILE-EOF-SW                                  
040500     END-READ.                                                            
040600     IF END-OF-CHARGE-FILE                                                
040700         DISPLAY '*** GENINVC -- NO DATA FOUND ON CHARGE FILE'            
040800         GO TO Z0950-ABORT-RUN                                            
040900     END-IF.                                                              
041000                                                                          
041100 A0100-EXIT.                                                              
041200     EXIT.                                                                
041300*-------------------------------------------------------------            
041400                                                                          
041500*    ONE ITERATION OF THE MAIN LOOP -- CLEANSE THE RECORD                 
041600*    CURRENTLY IN THE FD BUFFER, BUILD ITS INVOICE, POST THE              
041700*    RESULT (SUCCESS OR ERROR), THEN READ THE NEXT RECORD.  A             
041800*    BAD RECORD NEVER STOPS THIS LOOP (BUSINESS RULE 12) --               
041900*    C0100-BUILD-INVOICE SWALLOWS ITS OWN FAILURES AND E0100              
042000*    ALWAYS POSTS SOME RESULT, SUCCESS OR ERROR.                          
042100 B0100-PROCESS-CHARGE-RECORDS.                                            
042200     ADD 1 TO WN-RECORD-COUNT.                                            
042300*        UPSI-0 TEST-RUN TRACE -- BILLING SETS THIS SWITCH IN             
042400*        JCL TO WATCH THE RUN WORK THROUGH THE EXTRACT WITHOUT            
042500*        SPOOLING A DISPLAY FOR EVERY RECORD IN PRODUCTION.               
042600     IF GENINVC-TEST-RUN                                                  
042700         DISPLAY 'GENINVC TEST RUN -- RECORD ' WN-RECORD-COUNT            
042800             ' SHIPMENT ' CHG-SHIPMENT-ID                                 
042900     END-IF.                                                              
043000     PERFORM B0200-CLEANSE-CHARGE-RECORD.                                 
043100     PERFORM C0100-BUILD-INVOICE.                                         
043200     PERFORM E0100-POST-RESULT.                                           
043300     PERFORM B0300-READ-NEXT-CHARGE-RECORD THRU B0300-EXIT.               
043400*-------------------------------------------------------------            
043500                                                                          
043600*    NON-NUMERIC OR BLANK CHARGE AMOUNTS BECOME ZERO -- THEY              
043700*    SIMPLY PRODUCE NO LINE ITEM (RFB-0147, BUSINESS RULE 1).             
043800*    EACH CATEGORY IS TESTED AND MOVED INDIVIDUALLY RATHER THAN           
043900*    IN A TABLE LOOP BECAUSE THE RAW EXTRACT FIELDS IN                    
044000*    COPYLIB-CHGREC ARE TEN SEPARATE, DIFFERENTLY-NAMED GROUP             
044100*    ITEMS, NOT AN OCCURS TABLE -- THE SAME SHAPE THE EXTRACT             
044200*    ARRIVES IN FROM THE SPREADSHEET EXPORT.                              
044300 B0200-CLEANSE-CHARGE-RECORD.                                             
044400*        BRK -- BROKERAGE.                                                
044500     IF CHG-BRK-RAW IS NUMERIC                                            
044600         MOVE CHG-BRK-AMT TO CHG-AMOUNT (1)                               
044700     ELSE                                                                 
044800         MOVE ZERO TO CHG-AMOUNT (1)                                      
044900     END-IF.                                                              
045000*        CDS -- CUSTOMS DUTIES.                                           
045100     IF CHG-CDS-RAW IS NUMERIC                                            
045200         MOVE CHG-CDS-AMT TO CHG-AMOUNT (2)                               
045300     ELSE                                                                 
045400         MOVE ZERO TO CHG-AMOUNT (2)                                      
045500     END-IF.                                                              
045600*        DST -- DESTINATION CHARGES.                                      
045700     IF CHG-DST-RAW IS NUMERIC                                            
045800         MOVE CHG-DST-AMT TO CHG-AMOUNT (3)                               
045900     ELSE                                                                 
046000         MOVE ZERO TO CHG-AMOUNT (3)                                      
046100     END-IF.                                                              
046200*        FRT -- FREIGHT CHARGES.                                          
046300     IF CHG-FRT-RAW IS NUMERIC                                            
046400         MOVE CHG-FRT-AMT TO CHG-AMOUNT (4)                               
046500     ELSE                                                                 
046600         MOVE ZERO TO CHG-AMOUNT (4)                                      
046700     END-IF.                                                              
046800*        INS -- INSURANCE.                                                
046900     IF CHG-INS-RAW IS NUMERIC                                            
047000         MOVE CHG-INS-AMT TO CHG-AMOUNT (5)                               
047100     ELSE                                                                 
047200         MOVE ZERO TO CHG-AMOUNT (5)                                      
047300     END-IF.                                                              
047400*        LOD -- LOADING CHARGES.                                          
047500     IF CHG-LOD-RAW IS NUMERIC                                            
047600         MOVE CHG-LOD-AMT TO CHG-AMOUNT (6)                               
047700     ELSE                                                                 
047800         MOVE ZERO TO CHG-AMOUNT (6)                                      
047900     END-IF.                                                              
048000*        ORG -- ORIGIN CHARGES.                                           
048100     IF CHG-ORG-RAW IS NUMERIC                                            
048200         MOVE CHG-ORG-AMT TO CHG-AMOUNT (7)                               
048300     ELSE                                                                 
048400         MOVE ZERO TO CHG-AMOUNT (7)                                      
048500     END-IF.                                                              
048600*        OBR -- OTHER BROKERAGE (RFB-0183).                               
048700     IF CHG-OBR-RAW IS NUMERIC                                            
048800         MOVE CHG-OBR-AMT TO CHG-AMOUNT (8)                               
048900     ELSE                                                                 
049000         MOVE ZERO TO CHG-AMOUNT (8)                                      
049100     END-IF.                                                              
049200*        OBO -- OTHER CHARGES (RFB-0183).                                 
049300     IF CHG-OBO-RAW IS NUMERIC                                            
049400         MOVE CHG-OBO-AMT TO CHG-AMOUNT (9)                               
049500     ELSE                                                                 
049600         MOVE ZERO TO CHG-AMOUNT (9)                                      
049700     END-IF.                                                              
049800*        TRN -- TRANSPORTATION.                                           
049900     IF CHG-TRN-RAW IS NUMERIC                                            
050000         MOVE CHG-TRN-AMT TO CHG-AMOUNT (10)                              
050100     ELSE                                                                 
050200         MOVE ZERO TO CHG-AMOUNT (10)                                     
050300     END-IF.                                                              
050310*        TOTAL INVOICE -- RUN-TOTAL ACCUMULATION ONLY, NOT A              
050320*        LINE ITEM OF ITS OWN (RFB-0201, BUSINESS RULE 13).               
050330     IF CHG-TOTAL-INVOICE-RAW IS NUMERIC                                  
050340         MOVE CHG-TOTAL-INVOICE-AMT TO WN-TOTAL-INVOICE-AMT               
050350     ELSE                                                                 
050360         MOVE ZERO TO WN-TOTAL-INVOICE-AMT                                
050370     END-IF.                                                              
050400*-------------------------------------------------------------            
050500                                                                          
050600*    NEXT-RECORD READ FOR THE MAIN LOOP -- SETS THE EOF SWITCH            
050700*    AND FALLS OUT IMMEDIATELY ON END OF FILE RATHER THAN                 
050800*    FALLING THROUGH INTO A RE-READ.                                      
050900 B0300-READ-NEXT-CHARGE-RECORD.                                           
051000     READ CHARGE-FILE                                                     
051100         AT END                                                           
051200             MOVE 'Y' TO CHG-FILE-EOF-SW                                  
051300             GO TO B0300-EXIT                                             
051400     END-READ.                                                            
051500 B0300-EXIT.                                                              
051600     EXIT.                                                                
051700*-------------------------------------------------------------            
051800                                                                          
051900*    ORCHESTRATES ONE CHARGE RECORD THROUGH DATE PARSE,                   
052000*    DOCUMENT-TYPE SET, DUE-DATE COMPUTE AND LINE-ITEM COUNT.             
052100*    BUILD-RESULT-SW STARTS 'Y' AND IS FLIPPED TO 'N' BY                  
052200*    WHICHEVER STEP FIRST FINDS A REASON TO REJECT THE RECORD --          
052300*    EVERY LATER STEP IS GUARDED BY "IF BUILD-OK" SO A RECORD             
052400*    REJECTED EARLY IS NEVER PROCESSED FURTHER.                           
052500 C0100-BUILD-INVOICE.                                                     
052600     MOVE 'Y'    TO BUILD-RESULT-SW.                                      
052700     MOVE SPACES TO WN-ERROR-TEXT.                                        
052800     MOVE ZERO   TO WN-LINE-ITEM-COUNT.                                   
052900                                                                          
053000     PERFORM C0200-PARSE-INVOICE-DATE THRU C0200-EXIT.                    
053100                                                                          
053200     IF BUILD-OK                                                          
053300         PERFORM C0400-SET-DOCUMENT-TYPE                                  
053400         PERFORM C0300-COMPUTE-DUE-DATE                                   
053500         PERFORM D0050-COUNT-ONE-CATEGORY                                 
053600             VARYING WN-TABLE-INDEX FROM 1 BY 1                           
053700             UNTIL WN-TABLE-INDEX > 10                                    
053800     END-IF.                                                              
053900                                                                          
054000*        A RECORD THAT PARSES CLEAN BUT HAS NO NON-ZERO CHARGE            
054100*        AMOUNT AT ALL IS STILL REJECTED -- AN INVOICE WITH NO            
054200*        LINE ITEMS IS NOT A USEFUL DOCUMENT (RFB-0361, BUSINESS          
054300*        RULE 11).                                                        
054400     IF BUILD-OK AND WN-LINE-ITEM-COUNT = ZERO                            
054500         MOVE 'N' TO BUILD-RESULT-SW                                      
054600         STRING 'NO VALID CHARGES FOUND FOR SHIPMENT '                    
054700                 DELIMITED BY SIZE                                        
054800             CHG-SHIPMENT-ID DELIMITED BY SIZE                            
054900             INTO WN-ERROR-TEXT                                           
055000         END-STRING                                                       
055100     END-IF.                                                              
055200*-------------------------------------------------------------            
055300                                                                          
055400*    COUNTS ONE CHARGE CATEGORY TOWARD WN-LINE-ITEM-COUNT IF ITS          
055500*    CLEANSED AMOUNT IS NON-ZERO.  RUN ONCE PER CATEGORY BEFORE           
055600*    THE INVOICE HEADER IS WRITTEN SO INVHDR-LINE-COUNT IS KNOWN          
055700*    WITHOUT HAVING TO BUFFER THE LINE ITEMS THEMSELVES.                  
055800 D0050-COUNT-ONE-CATEGORY.                                                
055900     IF CHG-AMOUNT (WN-TABLE-INDEX) NOT = ZERO                            
056000         ADD 1 TO WN-LINE-ITEM-COUNT                                      
056100     END-IF.                                                              
056200*-------------------------------------------------------------            
056300                                                                          
056400*    INPUT DATE IS MM/DD/YYYY, MONTH AND DAY MAY BE ONE OR TWO            
056500*    DIGITS (RFB-0147, BUSINESS RULE 7).  UNSTRING LEFT-                  
056600*    JUSTIFIES EACH TOKEN AND SPACE-FILLS THE REMAINDER, SO A             
056700*    ONE-DIGIT MONTH OR DAY ARRIVES AS '3 ' RATHER THAN '03' --           
056800*    THAT IS WHAT C0210-NORMALIZE-TWO-DIGIT FIXES UP BELOW                
056900*    BEFORE THE NUMERIC/RANGE CHECKS RUN.                                 
057000 C0200-PARSE-INVOICE-DATE.                                                
057100     MOVE ZERO TO WN-UNSTRING-COUNT.                                      
057200*        TALLYING IN COUNTS HOW MANY TOKENS UNSTRING ACTUALLY             
057300*        FOUND -- A DATE WITH A MISSING OR EXTRA SLASH COMES OUT          
057400*        TO SOMETHING OTHER THAN THREE AND IS CAUGHT BELOW                
057500*        RATHER THAN SILENTLY MIS-PARSED.                                 
057600     UNSTRING CHG-INV-DATE-TEXT DELIMITED BY '/'                          
057700         INTO WR-MONTH-TEXT WR-DAY-TEXT WR-YEAR-TEXT                      
057800         TALLYING IN WN-UNSTRING-COUNT                                    
057900     END-UNSTRING.                                                        
058000                                                                          
058100     IF WN-UNSTRING-COUNT NOT = 3                                         
058200         MOVE 'N' TO BUILD-RESULT-SW                                      
058300         STRING 'UNABLE TO PARSE INVOICE DATE '                           
058400                 DELIMITED BY SIZE                                        
058500             CHG-INV-DATE-TEXT DELIMITED BY SIZE                          
058600             INTO WN-ERROR-TEXT                                           
058700         END-STRING                                                       
058800         GO TO C0200-EXIT                                                 
058900     END-IF.                                                              
059000                                                                          
059100*        LEFT-PAD A ONE-DIGIT MONTH/DAY TOKEN BEFORE THE NUMERIC          
059200*        TEST, OR '3 ' WOULD FAIL "IS NUMERIC" EVEN THOUGH THE            
059300*        EXTRACT MEANT A PERFECTLY GOOD MARCH.                            
059400     MOVE WR-MONTH-TEXT TO WN-TWO-DIGIT-TEXT.                             
059500     PERFORM C0210-NORMALIZE-TWO-DIGIT.                                   
059600     MOVE WN-TWO-DIGIT-TEXT TO WR-MONTH-TEXT.                             
059700                                                                          
059800     MOVE WR-DAY-TEXT TO WN-TWO-DIGIT-TEXT.                               
059900     PERFORM C0210-NORMALIZE-TWO-DIGIT.                                   
060000     MOVE WN-TWO-DIGIT-TEXT TO WR-DAY-TEXT.                               
060100                                                                          
060200*        RANGE CHECK -- MONTH 1-12, DAY 1-31.  THE EXACT LAST             
060300*        DAY OF A SHORT MONTH IS NOT CHECKED HERE; C0320'S DAY-           
060400*        BY-DAY ADVANCE LOGIC WOULD SIMPLY ROLL A 31ST OF APRIL           
060500*        FORWARD, WHICH THIS PROGRAM ACCEPTS AS THE EXTRACT'S             
060600*        OWN PROBLEM, NOT A RUN-STOPPING ONE.                             
060700     IF WR-MONTH-TEXT IS NOT NUMERIC OR                                   
060800        WR-DAY-TEXT   IS NOT NUMERIC OR                                   
060900        WR-YEAR-TEXT  IS NOT NUMERIC OR                                   
061000        WR-MONTH-NUM < 1 OR WR-MONTH-NUM > 12 OR                          
061100        WR-DAY-NUM   < 1 OR WR-DAY-NUM   > 31                             
061200         MOVE 'N' TO BUILD-RESULT-SW                                      
061300         STRING 'UNABLE TO PARSE INVOICE DATE '                           
061400                 DELIMITED BY SIZE                                        
061500             CHG-INV-DATE-TEXT DELIMITED BY SIZE                          
061600             INTO WN-ERROR-TEXT                                           
061700         END-STRING                                                       
061800         GO TO C0200-EXIT                                                 
061900     END-IF.                                                              
062000                                                                          
062100*        BUILD THE ISO-FORMAT INVOICE DATE FOR THE HEADER                 
062200*        RECORD -- MM/DD/YYYY IN, YYYY-MM-DD HELD FOR E0200.              
062300     MOVE WR-YEAR-NUM  TO WR-ISO-YEAR.                                    
062400     MOVE WR-MONTH-NUM TO WR-ISO-MONTH.                                   
062500     MOVE WR-DAY-NUM   TO WR-ISO-DAY.                                     
062600     MOVE WR-ISO-DATE-WORK TO WN-INV-DATE-HELD.                           
062700 C0200-EXIT.                                                              
062800     EXIT.                                                                
062900*-------------------------------------------------------------            
063000                                                                          
063100*    SHIFTS A ONE-DIGIT TOKEN LIKE '3 ' INTO '03'.  CALLED FOR            
063200*    BOTH THE MONTH AND THE DAY TOKEN.  ONLY THE SECOND BYTE IS           
063300*    EVER BLANK HERE BECAUSE UNSTRING LEFT-JUSTIFIES, SO TESTING          
063400*    JUST THAT ONE POSITION IS ENOUGH.                                    
063500 C0210-NORMALIZE-TWO-DIGIT.                                               
063600     IF WN-TWO-DIGIT-TEXT (2:1) = SPACE                                   
063700         MOVE WN-TWO-DIGIT-TEXT (1:1) TO WN-TWO-DIGIT-TEXT (2:1)          
063800         MOVE '0' TO WN-TWO-DIGIT-TEXT (1:1)                              
063900     END-IF.                                                              
064000*-------------------------------------------------------------            
064100                                                                          
064200*    DUE DATE = INVOICE DATE + 30 CALENDAR DAYS, ADVANCED ONE             
064300*    DAY AT A TIME SO MONTH/YEAR ROLLOVER IS ALWAYS CORRECT               
064400*    (RFB-0219, RFB-0388, BUSINESS RULE 8).  A FLAT "ADD 30 TO            
064500*    DAY" WAS THE ORIGINAL RFB-0147 LOGIC AND IS EXACTLY WHAT             
064600*    RFB-0219 REPLACED AFTER A YEAR-END ROLLOVER CAME OUT WRONG.          
064700 C0300-COMPUTE-DUE-DATE.                                                  
064800     MOVE WR-YEAR-NUM  TO WR-DUE-YEAR.                                    
064900     MOVE WR-MONTH-NUM TO WR-DUE-MONTH.                                   
065000     MOVE WR-DAY-NUM   TO WR-DUE-DAY.                                     
065100     PERFORM C0320-ADVANCE-ONE-DAY 30 TIMES.                              
065200     MOVE WR-DUE-YEAR  TO WR-ISO-YEAR.                                    
065300     MOVE WR-DUE-MONTH TO WR-ISO-MONTH.                                   
065400     MOVE WR-DUE-DAY   TO WR-ISO-DAY.                                     
065500     MOVE WR-ISO-DATE-WORK TO WN-DUE-DATE-HELD.                           
065600*-------------------------------------------------------------            
065700                                                                          
065800*    LEAP-YEAR TEST FOR THE DUE-DATE YEAR CURRENTLY IN PLAY --            
065900*    DIVISIBLE BY 4, UNLESS ALSO DIVISIBLE BY 100, UNLESS ALSO            
066000*    DIVISIBLE BY 400 (BUSINESS RULE 8).  RE-RUN ON EVERY CALL            
066100*    TO C0320 RATHER THAN ONCE PER RECORD, SINCE THE DUE-DATE             
066200*    YEAR CAN ROLL OVER PARTWAY THROUGH THE 30-DAY ADVANCE.               
066300 C0310-IS-LEAP-YEAR.                                                      
066400     MOVE 'N' TO LEAP-YEAR-SW.                                            
066500     DIVIDE WR-DUE-YEAR BY 4                                              
066600         GIVING WN-QUOTIENT REMAINDER WN-REMAINDER.                       
066700     IF WN-REMAINDER = ZERO                                               
066800         MOVE 'Y' TO LEAP-YEAR-SW                                         
066900         DIVIDE WR-DUE-YEAR BY 100                                        
067000             GIVING WN-QUOTIENT REMAINDER WN-REMAINDER                    
067100         IF WN-REMAINDER = ZERO                                           
067200             MOVE 'N' TO LEAP-YEAR-SW                                     
067300             DIVIDE WR-DUE-YEAR BY 400                                    
067400                 GIVING WN-QUOTIENT REMAINDER WN-REMAINDER                
067500             IF WN-REMAINDER = ZERO                                       
067600                 MOVE 'Y' TO LEAP-YEAR-SW                                 
067700             END-IF                                                       
067800         END-IF                                                           
067900     END-IF.                                                              
068000*-------------------------------------------------------------            
068100                                                                          
068200*    ADVANCES WR-DUE-DATE-WORK BY EXACTLY ONE CALENDAR DAY,               
068300*    ROLLING THE MONTH AND THEN THE YEAR WHEN THE DAY OR MONTH            
068400*    RUNS PAST ITS LIMIT.  CALLED 30 TIMES BY C0300 SO A DUE              
068500*    DATE LANDING ON, SAY, A YEAR BOUNDARY OR A LEAP-DAY COMES            
068600*    OUT RIGHT WITHOUT ANY SPECIAL-CASE ARITHMETIC.                       
068700 C0320-ADVANCE-ONE-DAY.                                                   
068800     PERFORM C0310-IS-LEAP-YEAR.                                          
068900     IF YEAR-IS-LEAP                                                      
069000         MOVE 29 TO MONTH-LENGTH (2)                                      
069100     ELSE                                                                 
069200         MOVE 28 TO MONTH-LENGTH (2)                                      
069300     END-IF.                                                              
069400     ADD 1 TO WR-DUE-DAY.                                                 
069500     IF WR-DUE-DAY > MONTH-LENGTH (WR-DUE-MONTH)                          
069600         MOVE 1 TO WR-DUE-DAY                                             
069700         ADD 1 TO WR-DUE-MONTH                                            
069800         IF WR-DUE-MONTH > 12                                             
069900             MOVE 1 TO WR-DUE-MONTH                                       
070000             ADD 1 TO WR-DUE-YEAR                                         
070100         END-IF                                                           
070200     END-IF.                                                              
070300*-------------------------------------------------------------            
070400                                                                          
070500*    TYPE = CRD (UPPER-CASED) IS A CREDIT NOTE, DOCUMENT TYPE             
070600*    ACCRECCREDIT; ANY OTHER VALUE IS A SALES INVOICE, DOCUMENT           
070700*    TYPE ACCREC (RFB-0266, BUSINESS RULE 9).                             
070800 C0400-SET-DOCUMENT-TYPE.                                                 
070900     MOVE CHG-DOC-TYPE-CD TO WN-DOC-TYPE-UPPER.                           
071000     INSPECT WN-DOC-TYPE-UPPER                                            
071100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
071200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
071300     MOVE 'N'      TO CREDIT-SW.                                          
071400     MOVE 'ACCREC'  TO WR-DOC-TYPE-WORK.                                  
071500*    CRD IS THE ONLY CREDIT-NOTE TYPE CODE, SO A CHEAP CLASS              
071600*    TEST ON THE FIRST CHARACTER SKIPS THE FULL COMPARE FOR THE           
071700*    ORDINARY INV/BLANK CASE.                                             
071800     IF WN-DOC-TYPE-UPPER (1:1) IS CREDIT-TYPE-CLASS                      
071900         IF WN-DOC-TYPE-UPPER = 'CRD'                                     
072000             MOVE 'Y' TO CREDIT-SW                                        
072100             MOVE 'ACCRECCREDIT' TO WR-DOC-TYPE-WORK                      
072200         END-IF                                                           
072300     END-IF.                                                              
072400*-------------------------------------------------------------            
072500                                                                          
072600*    WALKS THE CHARGE-CODE-TABLE FROM 1 TO 10, EMITTING ONE               
072700*    INVOICE LINE ITEM PER NON-ZERO CATEGORY, IN THE FIXED                
072800*    BRK/CDS/DST/FRT/INS/LOD/ORG/OBR/OBO/TRN ORDER (BUSINESS              
072900*    RULE 4) -- CALLED ONCE PER BUILT INVOICE, AFTER ITS HEADER           
073000*    RECORD IS ALREADY WRITTEN.                                           
073100 D0100-EXPAND-LINE-ITEMS.                                                 
073200     PERFORM D0200-EMIT-ONE-LINE-ITEM                                     
073300         VARYING WN-TABLE-INDEX FROM 1 BY 1                               
073400         UNTIL WN-TABLE-INDEX > 10.                                       
073500*-------------------------------------------------------------            
073600                                                                          
073700*    THE CODE TABLE PADS EVERY DESCRIPTION OUT TO 20 BYTES AND            
073800*    CHG-JOB-INVOICE-NO OUT TO 12, SO A PLAIN "DELIMITED BY SIZE"         
073900*    STRING CARRIES THE TRAILING BLANKS RIGHT INTO THE PRINTED            
074000*    LINE (RFB-0461).  D0400/D0500 FIND WHERE THE REAL TEXT ENDS          
074100*    SO ONLY THE SIGNIFICANT CHARACTERS ARE STRUNG -- A PLAIN             
074200*    "DELIMITED BY SPACE" WON'T DO HERE BECAUSE SEVERAL                   
074300*    DESCRIPTIONS (CUSTOMS DUTIES, DESTINATION CHARGES, OTHER             
074400*    BROKERAGE ...) HAVE A BLANK OF THEIR OWN IN THE MIDDLE.              
074500 D0200-EMIT-ONE-LINE-ITEM.                                                
074600     IF CHG-AMOUNT (WN-TABLE-INDEX) NOT = ZERO                            
074700         PERFORM D0300-SET-LINE-SIGN                                      
074800         PERFORM D0400-FIND-DESCRIPTION-LENGTH                            
074900         PERFORM D0500-FIND-JOB-INVOICE-LENGTH                            
075000         MOVE SPACES TO INVLIN-DESCRIPTION                                
075100*                DESCRIPTION - JOB INVOICE # (SINGLE SPACE                
075200*                EACH SIDE OF THE DASH) -- THE WAY BILLING HAS            
075300*                ALWAYS WANTED THE DETAIL LINE READ (RFB-0158).           
075400         STRING CHARGE-DESCRIPTION (WN-TABLE-INDEX)                       
075500                 (1:WN-DESC-LEN) DELIMITED BY SIZE                        
075600             ' - ' DELIMITED BY SIZE                                      
075700             CHG-JOB-INVOICE-NO (1:WN-JOB-LEN) DELIMITED BY SIZE          
075800             INTO INVLIN-DESCRIPTION                                      
075900         END-STRING                                                       
076000*                QUANTITY IS ALWAYS 1.0, ACCOUNT CODE 200 AND             
076100*                TAX TYPE NONE ARE FIXED CONSTANTS FOR EVERY              
076200*                LINE ON EVERY INVOICE THIS PROGRAM WRITES                
076300*                (BUSINESS RULE 10) -- LINE AMOUNT THEREFORE              
076400*                EQUALS THE UNIT AMOUNT EXACTLY (BUSINESS                 
076500*                RULE 6).                                                 
076600         MOVE 1            TO INVLIN-QUANTITY                             
076700         MOVE WN-UNIT-AMOUNT-WORK TO INVLIN-UNIT-AMOUNT                   
076800         MOVE '200'         TO INVLIN-ACCOUNT-CODE                        
076900         MOVE 'NONE'        TO INVLIN-TAX-TYPE                            
077000         MOVE WN-UNIT-AMOUNT-WORK TO INVLIN-LINE-AMOUNT                   
077100         WRITE INVLIN-RECORD                                              
077200     END-IF.                                                              
077300*-------------------------------------------------------------            
077400                                                                          
077500*    CREDIT NOTE LINE AMOUNTS ARE FORCED NEGATIVE, SALES INVOICE          
077600*    LINE AMOUNTS ARE FORCED POSITIVE, REGARDLESS OF THE SIGN ON          
077700*    THE RAW CHARGE AMOUNT (RFB-0266, BUSINESS RULE 5).  THE              
077800*    ABSOLUTE VALUE IS TAKEN FIRST SO A RECORD WHOSE CHARGE               
077900*    AMOUNT WAS ENTERED NEGATIVE BY MISTAKE STILL COMES OUT               
078000*    WITH THE CORRECT SIGN FOR ITS DOCUMENT TYPE.                         
078100 D0300-SET-LINE-SIGN.                                                     
078200     IF CHG-AMOUNT (WN-TABLE-INDEX) < ZERO                                
078300         COMPUTE WN-ABS-AMOUNT =                                          
078400             ZERO - CHG-AMOUNT (WN-TABLE-INDEX)                           
078500     ELSE                                                                 
078600         MOVE CHG-AMOUNT (WN-TABLE-INDEX) TO WN-ABS-AMOUNT                
078700     END-IF.                                                              
078800     IF CHARGE-IS-CREDIT                                                  
078900         COMPUTE WN-UNIT-AMOUNT-WORK = ZERO - WN-ABS-AMOUNT               
079000     ELSE                                                                 
079100         MOVE WN-ABS-AMOUNT TO WN-UNIT-AMOUNT-WORK                        
079200     END-IF.                                                              
079300*-------------------------------------------------------------            
079400                                                                          
079500*    WALKS THE 20-BYTE DESCRIPTION SLOT BACKWARD FROM ITS LAST            
079600*    BYTE UNTIL A NON-BLANK CHARACTER IS FOUND, THE SAME WAY              
079700*    BILLING'S OLDER TRIM ROUTINES ALWAYS DID BEFORE THE SHOP             
079800*    HAD AN INTRINSIC FUNCTION LIBRARY TO CALL ON (RFB-0461).             
079900*    STOPPING ON THE FIRST NON-BLANK FROM THE RIGHT, RATHER               
080000*    THAN THE FIRST BLANK FROM THE LEFT, IS WHAT KEEPS AN                 
080100*    INTERNAL BLANK LIKE THE ONE IN "CUSTOMS DUTIES" INTACT.              
080200 D0400-FIND-DESCRIPTION-LENGTH.                                           
080300     MOVE 20 TO WN-DESC-LEN.                                              
080400     PERFORM D0410-TRIM-ONE-DESC-CHAR                                     
080500         UNTIL WN-DESC-LEN = ZERO                                         
080600         OR CHARGE-DESCRIPTION (WN-TABLE-INDEX)                           
080700             (WN-DESC-LEN:1) NOT = SPACE.                                 
080800*        AN ALL-BLANK SLOT WOULD OTHERWISE LEAVE A ZERO-LENGTH            
080900*        REFERENCE MODIFICATION, WHICH IS NOT VALID -- TREAT IT           
081000*        AS LENGTH 1 INSTEAD (IT NEVER HAPPENS IN PRACTICE SINCE          
081100*        EVERY TABLE ENTRY HAS A REAL DESCRIPTION, BUT THE GUARD          
081200*        COSTS NOTHING).                                                  
081300     IF WN-DESC-LEN = ZERO                                                
081400         MOVE 1 TO WN-DESC-LEN                                            
081500     END-IF.                                                              
081600*-------------------------------------------------------------            
081700                                                                          
081800*    ONE BACKWARD STEP OF THE DESCRIPTION TRIM -- SPLIT OUT OF            
081900*    D0400 SO THE LOOP ABOVE CAN PERFORM IT OUT OF LINE, PER THE          
082000*    SHOP'S RULE OF NEVER CODING AN INLINE PERFORM LOOP BODY.             
082100 D0410-TRIM-ONE-DESC-CHAR.                                                
082200     SUBTRACT 1 FROM WN-DESC-LEN.                                         
082300*-------------------------------------------------------------            
082400                                                                          
082500*    SAME TRIM, APPLIED TO THE 12-BYTE JOB INVOICE NUMBER --              
082600*    CALLED HERE (FOR THE LINE-ITEM DESCRIPTION) AND AGAIN FROM           
082700*    E0200/E0300 WHEN THE CONTROL-REPORT DETAIL LINE IS BUILT,            
082800*    SINCE CHG-JOB-INVOICE-NO CARRIES THE SAME RIGHT-HAND BLANK           
082900*    PADDING AS ANY OTHER FIXED-WIDTH ALPHANUMERIC EXTRACT FIELD          
083000*    (RFB-0461).                                                          
083100 D0500-FIND-JOB-INVOICE-LENGTH.                                           
083200     MOVE 12 TO WN-JOB-LEN.                                               
083300     PERFORM D0510-TRIM-ONE-JOB-CHAR                                      
083400         UNTIL WN-JOB-LEN = ZERO                                          
083500         OR CHG-JOB-INVOICE-NO (WN-JOB-LEN:1) NOT = SPACE.                
083600     IF WN-JOB-LEN = ZERO                                                 
083700         MOVE 1 TO WN-JOB-LEN                                             
083800     END-IF.                                                              
083900*-------------------------------------------------------------            
084000                                                                          
084100*    ONE BACKWARD STEP OF THE JOB-INVOICE-NUMBER TRIM -- SAME             
084200*    REASON FOR THE SPLIT AS D0410 ABOVE.                                 
084300 D0510-TRIM-ONE-JOB-CHAR.                                                 
084400     SUBTRACT 1 FROM WN-JOB-LEN.                                          
084500*-------------------------------------------------------------            
084600                                                                          
084700*    POSTS THE OUTCOME OF C0100-BUILD-INVOICE FOR THE CURRENT             
084800*    CHARGE RECORD -- EXACTLY ONE OF SUCCESS OR ERROR, NEVER              
084900*    BOTH AND NEVER NEITHER, SO THE RESULT FILE ALWAYS HAS ONE            
085000*    RECORD PER INPUT RECORD (RFB-0415, BUSINESS RULE 13).                
085100 E0100-POST-RESULT.                                                       
085200     IF BUILD-OK                                                          
085300         PERFORM E0200-WRITE-SUCCESS-RESULT                               
085400     ELSE                                                                 
085500         PERFORM E0300-WRITE-ERROR-RESULT                                 
085600     END-IF.                                                              
085700     PERFORM E0400-WRITE-DETAIL-LINE.                                     
085800*-------------------------------------------------------------            
085900                                                                          
086000*    SUCCESS PATH -- ASSIGNS THE SYNTHETIC INVOICE ID, WRITES             
086100*    THE INVOICE HEADER AND ITS LINE ITEMS, WRITES A SUCCESS              
086200*    RESULT RECORD CARRYING THE EXTRACT'S OWN TOTAL-INVOICE               
086300*    AMOUNT (NOT A RECOMPUTED SUM OF THE LINE ITEMS), AND                 
086400*    BUILDS THE "CREATED SUCCESSFULLY" DETAIL-LINE TEXT.                  
086500 E0200-WRITE-SUCCESS-RESULT.                                              
086600*        INV + ZERO-SUPPRESSED RUN SEQUENCE NUMBER IS THE                 
086700*        PLACEHOLDER INVOICE ID UNTIL THE NEW BILLING SYSTEM'S            
086800*        NUMBERING SCHEME ARRIVES (RFB-0447).                             
086900     ADD 1 TO WN-INVOICE-SEQ.                                             
087000     MOVE WN-INVOICE-SEQ TO WN-INVOICE-SEQ-DISPLAY.                       
087100     MOVE SPACES TO WN-INVOICE-ID-WORK.                                   
087200     STRING 'INV' DELIMITED BY SIZE                                       
087300         WN-INVOICE-SEQ-DISPLAY DELIMITED BY SIZE                         
087400         INTO WN-INVOICE-ID-WORK                                          
087500     END-STRING.                                                          
087600                                                                          
087700*        HEADER FIELDS PER THE INVOICE HEADER RECORD LAYOUT --            
087800*        DOCUMENT TYPE AND DUE DATE WERE ALREADY COMPUTED BY              
087900*        C0300/C0400; STATUS IS ALWAYS THE LITERAL DRAFT                  
088000*        (BUSINESS RULE 10).                                              
088100     MOVE WR-DOC-TYPE-WORK   TO INVHDR-DOC-TYPE.                          
088200     MOVE WC-RUN-CONTACT-ID  TO INVHDR-CONTACT-ID.                        
088300     MOVE WN-INV-DATE-HELD   TO INVHDR-INV-DATE.                          
088400     MOVE WN-DUE-DATE-HELD   TO INVHDR-DUE-DATE.                          
088500     MOVE CHG-JOB-INVOICE-NO TO INVHDR-REFERENCE.                         
088600     MOVE 'DRAFT'            TO INVHDR-STATUS.                            
088700     MOVE WN-LINE-ITEM-COUNT TO INVHDR-LINE-COUNT.                        
088800     WRITE INVHDR-RECORD.                                                 
088900                                                                          
089000*        THE HEADER MUST BE WRITTEN BEFORE ITS LINE ITEMS --              
089100*        THE INVOICE FILE ALTERNATES HEADER-THEN-LINES PER                
089200*        INVOICE, IN THAT ORDER, SEQUENTIALLY.                            
089300     PERFORM D0100-EXPAND-LINE-ITEMS.                                     
089400                                                                          
089500*        RESULT RECORD CARRIES THE SOURCE EXTRACT'S OWN TOTAL,            
089600*        NOT A SUM OF THE GENERATED LINE ITEMS.  WN-TOTAL-INVOICE-AMT     
089700*        IS B0200'S CLEANSED COPY, NOT THE RAW EXTRACT FIELD --           
089800*        A BLANK OR GARBLED TOTAL INVOICE COLUMN MUST CONTRIBUTE          
089810*        ZERO HERE, NOT CORRUPT THE RUN TOTAL (RFB-0201).                 
089900     MOVE CHG-SHIPMENT-ID      TO RESREC-SHIPMENT-ID.                     
090000     MOVE CHG-JOB-INVOICE-NO   TO RESREC-JOB-INVOICE-NO.                  
090100     MOVE CHG-DOC-TYPE-CD      TO RESREC-DOC-TYPE-CD.                     
090200     MOVE 'SUCCESS'            TO RESREC-STATUS.                          
090300     MOVE WN-INVOICE-ID-WORK   TO RESREC-INVOICE-ID.                      
090400     MOVE WN-TOTAL-INVOICE-AMT TO RESREC-AMOUNT.                          
090500     MOVE SPACES               TO RESREC-ERROR-TEXT.                      
090600     WRITE RESREC-RECORD.                                                 
090700                                                                          
090800*        RUN ACCUMULATORS -- SUCCESSES AND THE GRAND TOTAL                
090900*        INVOICED ARE ONLY EVER INCREMENTED HERE, NEVER FROM              
091000*        THE ERROR PATH (BUSINESS RULE 13).                               
091100     ADD 1 TO WN-SUCCESS-COUNT.                                           
091200     ADD WN-TOTAL-INVOICE-AMT TO WN-TOTAL-INVOICED.                       
091300     MOVE SPACES TO WN-DETAIL-STATUS-TEXT.                                
091400     PERFORM D0500-FIND-JOB-INVOICE-LENGTH.                               
091500     STRING CHG-JOB-INVOICE-NO (1:WN-JOB-LEN) DELIMITED BY SIZE           
091600         ' CREATED SUCCESSFULLY.' DELIMITED BY SIZE                       
091700         INTO WN-DETAIL-STATUS-TEXT                                       
091800     END-STRING.                                                          
091900*-------------------------------------------------------------            
092000                                                                          
092100*    ERROR PATH -- NO INVOICE IS WRITTEN; THE RESULT RECORD               
092200*    CARRIES THE FAILURE TEXT BUILT BY WHICHEVER STEP OF                  
092300*    C0100-BUILD-INVOICE REJECTED THE RECORD, AND THE DETAIL              
092400*    LINE REPEATS THAT TEXT AFTER THE JOB INVOICE NUMBER.                 
092500 E0300-WRITE-ERROR-RESULT.                                                
092600     MOVE CHG-SHIPMENT-ID    TO RESREC-SHIPMENT-ID.                       
092700     MOVE CHG-JOB-INVOICE-NO TO RESREC-JOB-INVOICE-NO.                    
092800     MOVE CHG-DOC-TYPE-CD    TO RESREC-DOC-TYPE-CD.                       
092900     MOVE 'ERROR'            TO RESREC-STATUS.                            
093000     MOVE SPACES             TO RESREC-INVOICE-ID.                        
093100     MOVE ZERO               TO RESREC-AMOUNT.                            
093200     MOVE WN-ERROR-TEXT      TO RESREC-ERROR-TEXT.                        
093300     WRITE RESREC-RECORD.                                                 
093400                                                                          
093500     ADD 1 TO WN-FAILURE-COUNT.                                           
093600     MOVE SPACES TO WN-DETAIL-STATUS-TEXT.                                
093700     PERFORM D0500-FIND-JOB-INVOICE-LENGTH.                               
093800*        WN-ERROR-TEXT IS THE LAST TOKEN STRUNG INTO AN ALREADY           
093900*        SPACE-FILLED PIC X(80) FIELD, SO ITS OWN TRAILING PAD            
094000*        IS HARMLESS HERE AND IS LEFT DELIMITED BY SIZE.                  
094100     STRING CHG-JOB-INVOICE-NO (1:WN-JOB-LEN) DELIMITED BY SIZE           
094200         ' FAILED ... : ' DELIMITED BY SIZE                               
094300         WN-ERROR-TEXT DELIMITED BY SIZE                                  
094400         INTO WN-DETAIL-STATUS-TEXT                                       
094500     END-STRING.                                                          
094600*-------------------------------------------------------------            
094700                                                                          
094800*    WRITES THE ONE CONTROL-REPORT DETAIL LINE FOR THE CURRENT            
094900*    CHARGE RECORD, SUCCESS OR ERROR -- CTL-PRINT-REC IS RE-              
095000*    CLEARED TO SPACES FIRST SO NO TEXT LEFT OVER FROM A LONGER           
095100*    PRIOR DETAIL LINE BLEEDS THROUGH.                                    
095200 E0400-WRITE-DETAIL-LINE.                                                 
095300     MOVE SPACES TO CTL-PRINT-REC.                                        
095400     MOVE WN-DETAIL-STATUS-TEXT TO CTL-PRINT-REC.                         
095500     WRITE CTL-PRINT-REC.                                                 
095600*-------------------------------------------------------------            
095700                                                                          
095800*    END-OF-RUN CONTROL SUMMARY -- PROCESSED/SUCCESSFUL/FAILED            
095900*    COUNTS ON ONE LINE, TOTAL AMOUNT INVOICED ON THE NEXT, BOTH          
096000*    PER BILLING'S RECONCILIATION FORMAT (RFB-0304).  A TOP-OF-           
096100*    FORM SKIP SEPARATES THE SUMMARY FROM THE LAST DETAIL LINE            
096200*    SO THE TWO ARE NEVER MISREAD AS THE SAME SECTION.                    
096300 Z0100-WRITE-CONTROL-SUMMARY.                                             
096400     MOVE WN-RECORD-COUNT  TO WN-SUMMARY-PROCESSED.                       
096500     MOVE WN-SUCCESS-COUNT TO WN-SUMMARY-SUCCESS.                         
096600     MOVE WN-FAILURE-COUNT TO WN-SUMMARY-FAILURE.                         
096700     MOVE SPACES TO CTL-PRINT-REC.                                        
096800     WRITE CTL-PRINT-REC AFTER ADVANCING C01.                             
096900     STRING 'PROCESSED ' DELIMITED BY SIZE                                
097000         WN-SUMMARY-PROCESSED DELIMITED BY SIZE                           
097100         ' INVOICES: ' DELIMITED BY SIZE                                  
097200         WN-SUMMARY-SUCCESS DELIMITED BY SIZE                             
097300         ' SUCCESSFUL, ' DELIMITED BY SIZE                                
097400         WN-SUMMARY-FAILURE DELIMITED BY SIZE                             
097500         ' FAILED' DELIMITED BY SIZE                                      
097600         INTO CTL-PRINT-REC                                               
097700     END-STRING.                                                          
097800     WRITE CTL-PRINT-REC.                                                 
097900                                                                          
098000*        TOTAL AMOUNT INVOICED IS THE RUNNING SUM FROM E0200              
098100*        ONLY -- FAILED RECORDS NEVER CONTRIBUTE (BUSINESS                
098200*        RULE 13).  THE EDIT PICTURE CARRIES ITS OWN SIGN                 
098300*        POSITION FOR THE PATHOLOGICAL ALL-CREDIT RUN.                    
098400     MOVE WN-TOTAL-INVOICED TO WN-SUMMARY-TOTAL-EDIT.                     
098500     MOVE SPACES TO CTL-PRINT-REC.                                        
098600     STRING 'TOTAL AMOUNT INVOICED: ' DELIMITED BY SIZE                   
098700         WN-SUMMARY-TOTAL-EDIT DELIMITED BY SIZE                          
098800         INTO CTL-PRINT-REC                                               
098900     END-STRING.                                                          
099000     WRITE CTL-PRINT-REC.                                                 
099100*-------------------------------------------------------------            
099200                                                                          
099300*    NORMAL END OF RUN -- CLOSE ALL FOUR FILES AND RETURN TO              
099400*    0000-MAIN-LOGIC FOR THE FINAL STOP RUN.                              
099500 Z0900-EXIT-APPLICATION.                                                  
099600     CLOSE CHARGE-FILE INVOICE-FILE RESULT-FILE CONTROL-RPT.              
099700*-------------------------------------------------------------            
099800                                                                          
099900*    RUN-LEVEL ABORT -- REACHED ONLY FROM A0100/A0150 WHEN THE            
100000*    CHARGE FILE WILL NOT OPEN, IS EMPTY, OR IS MISSING A                 
100100*    MANDATORY HEADER COLUMN (BUSINESS RULE 2, 3).  CLOSES                
100200*    WHATEVER FILES ARE OPEN AND STOPS THE RUN WITHOUT WRITING            
100300*    A CONTROL SUMMARY, SINCE NO RECORDS WERE EVER PROCESSED.             
100400 Z0950-ABORT-RUN.                                                         
100500     CLOSE CHARGE-FILE INVOICE-FILE RESULT-FILE CONTROL-RPT.              
100600     STOP RUN.                                                            
