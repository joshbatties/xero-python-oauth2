000100*                                                                         
000200*  COPYLIB-RESREC  --  Per-record result (output).                        
000300*  One written for every charge record read, success or error;            
000400*  never suppressed, so the result file and the charge file               
000500*  always have the same record count.                                     
000600*                                                                         
000700 01  RESREC-RECORD.                                                       
000800     05  RESREC-SHIPMENT-ID           PIC X(10).                          
000900     05  RESREC-JOB-INVOICE-NO        PIC X(12).                          
001000     05  RESREC-DOC-TYPE-CD           PIC X(03).                          
001100     05  RESREC-STATUS                PIC X(07).                          
001200     05  RESREC-INVOICE-ID            PIC X(36).                          
001300     05  RESREC-AMOUNT                PIC S9(9)V99.                       
001400     05  RESREC-ERROR-TEXT            PIC X(60).                          
001500     05  FILLER                       PIC X(11).                          
