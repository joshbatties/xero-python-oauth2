000100*                                                                         
000200*  COPYLIB-INVHDR  --  Invoice header (output).                           
000300*  Written once per charge record that yields at least one line           
000400*  item, immediately followed by that invoice's line items (see           
000500*  COPYLIB-INVLIN) on the invoice file.                                   
000600*                                                                         
000700 01  INVHDR-RECORD.                                                       
000800     05  INVHDR-DOC-TYPE              PIC X(12).                          
000900     05  INVHDR-CONTACT-ID            PIC X(36).                          
001000     05  INVHDR-INV-DATE              PIC X(10).                          
001100     05  INVHDR-DUE-DATE              PIC X(10).                          
001200     05  INVHDR-REFERENCE             PIC X(12).                          
001300     05  INVHDR-STATUS                PIC X(05).                          
001400     05  INVHDR-LINE-COUNT            PIC 9(02).                          
001500     05  FILLER                       PIC X(13).                          
