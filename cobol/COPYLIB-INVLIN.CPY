000100*                                                                         
000200*  COPYLIB-INVLIN  --  Invoice line item (output).                        
000300*  One occurrence per non-zero charge category on a charge                
000400*  record, in fixed BRK/CDS/DST/FRT/INS/LOD/ORG/OBR/OBO/TRN               
000500*  order.  Quantity is always 1.0 -- the freight charge-records           
000600*  carry a single flat amount per category, never a unit price            
000700*  times a quantity.                                                      
000800*                                                                         
000900 01  INVLIN-RECORD.                                                       
001000     05  INVLIN-DESCRIPTION           PIC X(40).                          
001100     05  INVLIN-QUANTITY              PIC 9(01)V9.                        
001200     05  INVLIN-UNIT-AMOUNT           PIC S9(7)V99.                       
001300     05  INVLIN-ACCOUNT-CODE          PIC X(03).                          
001400     05  INVLIN-TAX-TYPE              PIC X(04).                          
001500     05  INVLIN-LINE-AMOUNT           PIC S9(7)V99.                       
001600     05  FILLER                       PIC X(13).                          
